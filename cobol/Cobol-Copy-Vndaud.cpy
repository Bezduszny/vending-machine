000100******************************************************************
000200*                                                                *
000300*    VNDAUD - AUDIT LINE WORK AREA AND END-OF-RUN TOTALS BLOCK   *
000400*                                                                *
000500*    VND-AUDIT-LINE IS MOVED TO AUDIT-RECORD-AREA BEFORE EVERY   *
000600*    WRITE TO AUDITRPT.  VND-RUN-TOTALS ACCUMULATES ACROSS THE   *
000700*    WHOLE RUN AND IS PRINTED BY 960-WRITE-SUMMARY-BLOCK.        *
000800*                                                                *
000900*    1989-02-14  RBT   ORIGINAL COPY MEMBER, FOR VND1000.        *
001000*    1996-05-30  CJM   ADDED VND-TOTAL-CHARGED-POUNDS AND        *
001100*                      VND-TOTAL-CHANGE-POUNDS REDEFINES FOR     *
001200*                      THE AUDIT MANAGER'S POUNDS-AND-PENCE      *
001300*                      REQUEST (REQUEST 96-0218).                *
001400*    1999-03-09  DJS   Y2K SCRUB - NO DATE FIELDS IN THIS COPY,  *
001500*                      NO CHANGE REQUIRED, LOGGED PER STD 2000.  *
001600*                                                                *
001700******************************************************************
001800*
001900 01  VND-AUDIT-LINE.
002000     05  AL-ACTION                   PIC X(16).
002100     05  AL-DETAIL                   PIC X(64).
002200*
002300 01  VND-RUN-TOTALS.
002400     05  VND-PRODUCTS-DISPATCHED     PIC 9(07)       COMP.
002500     05  VND-EVENTS-REJECTED         PIC 9(07)       COMP.
002600     05  FILLER                      PIC X(05).
002700*
002800 01  VND-TOTAL-CHARGED-PENCE         PIC S9(07).
002900 01  VND-TOTAL-CHARGED-POUNDS REDEFINES VND-TOTAL-CHARGED-PENCE
003000                              PIC S9(05)V99.
003100*
003200 01  VND-TOTAL-CHANGE-PENCE          PIC S9(07).
003300 01  VND-TOTAL-CHANGE-POUNDS  REDEFINES VND-TOTAL-CHANGE-PENCE
003400                              PIC S9(05)V99.
003500*
003600 01  VND-EDITED-AMOUNTS.
003700     05  EA-CHARGED-POUNDS           PIC ZZ,ZZ9.99.
003800     05  EA-CHANGE-POUNDS            PIC ZZ,ZZ9.99.
003900     05  FILLER                      PIC X(10).
004000*
