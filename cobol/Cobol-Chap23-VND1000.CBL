000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*
000400*    VND1000 - VENDING MACHINE TRANSACTION ENGINE - BATCH RUN
000500*
000600*    READS THE PRODUCT CATALOGUE AND THE CASH BOX LOAD AT START
000700*    OF DAY, THEN WALKS THE EVENT FILE ONE EVENT AT A TIME,
000800*    DRIVING THE MACHINE THROUGH SELECTION, PAYMENT COLLECTION,
000900*    DISPATCH AND CHANGE RETURN, PLUS A SEPARATE MAINTENANCE MODE
001000*    FOR RELOADING CASH AND ADDING STOCK.  ONE AUDIT LINE IS
001100*    WRITTEN PER STATE CHANGE, DISPATCH, CASH RETURN, WARNING OR
001200*    REJECTED EVENT.  RUN ENDS WITH A TOTALS BLOCK AND A LISTING
001300*    OF WHAT IS LEFT IN THE MACHINE.
001400*
001500******************************************************************
001600 PROGRAM-ID.  VND1000.
001700 AUTHOR.  R B TILLMAN.
001800 INSTALLATION.  DATA PROCESSING - VENDING OPERATIONS.
001900 DATE-WRITTEN.  02/14/89.
002000 DATE-COMPILED.
002100 SECURITY.  UNCLASSIFIED.
002200******************************************************************
002300*                     C H A N G E   L O G
002400******************************************************************
002500*DATE      BY   REQUEST    DESCRIPTION
002600*--------  ---  ---------  ------------------------------------
002700*02/14/89  RBT  ORIGINAL   INITIAL WRITE.  READS CATALOGUE AND     VND1000
002800*                          CASHLOAD, WALKS EVENT FILE, WRITES      VND1000
002900*                          AUDITRPT.  REPLACES THE OLD MANUAL      VND1000
003000*                          END-OF-SHIFT CASH COUNT SHEET.          VND1000
003100*03/02/89  RBT  89-0117    CORRECTED CHANGE-MAKER TO TRY LARGEST   VND1000
003200*                          DENOMINATION FIRST - FIRST CUT TRIED    VND1000
003300*                          SMALLEST FIRST AND SHORTED CUSTOMERS    VND1000
003400*                          ON LARGE-COIN MACHINES.                 VND1000
003500*11/05/91  RBT  91-1187    REWORKED CHANGE-MAKER AS A TRUE         VND1000
003600*                          BACKTRACKING SEARCH WITH AN EXPLICIT    VND1000
003700*                          LEVEL STACK (SEE VNDCSH COPY BOOK) -    VND1000
003800*                          OLD GREEDY ROUTINE COULD NOT FIND THE   VND1000
003900*                          80P FROM 50P/20P CASE AND SHORTED THE   VND1000
004000*                          CUSTOMER WHEN AN EXACT MATCH EXISTED.   VND1000
004100*07/21/94  CJM  94-0441    WIDENED PRODUCT NAME TO 20 CHARACTERS   VND1000
004200*                          TO MATCH THE NEW CATALOGUE FILE LAYOUT  VND1000
004300*                          FROM PURCHASING.                        VND1000
004400*05/30/96  CJM  96-0218    ADDED POUNDS-AND-PENCE EDITED TOTALS    VND1000
004500*                          TO THE SUMMARY BLOCK FOR THE AUDIT      VND1000
004600*                          MANAGER - PENCE-ONLY TOTALS WERE BEING  VND1000
004700*                          MISREAD AS POUNDS BY THE NIGHT SHIFT.   VND1000
004800*09/14/97  DJS  97-0650    ADDED THE IN-STOCK-BUT-NOT-CATALOGUED   VND1000
004900*                          WARNING LINE - PURCHASING WAS LOADING   VND1000
005000*                          PRODUCTS AHEAD OF THE PRICE FILE.       VND1000
005100*03/09/99  DJS  STD-2000   YEAR 2000 COMPLIANCE SCRUB.  THIS       VND1000
005200*                          PROGRAM CARRIES NO DATE FIELDS OF ITS   VND1000
005300*                          OWN (DATE-WRITTEN/DATE-COMPILED ARE     VND1000
005400*                          COMMENT TEXT ONLY) - NO CODE CHANGE     VND1000
005500*                          REQUIRED, LOGGED PER STANDING ORDER.    VND1000
005600*06/21/01  DJS  01-0229    FIXED REJECTED-EVENT COUNT - A BAD      VND1000
005700*                          DENOMINATION ON RELOAD WAS BEING        VND1000
005800*                          COUNTED AS A SUCCESSFUL STATE CHANGE.   VND1000
005900*04/11/03  DJS  03-0081    AUDIT STANDARDS REVIEW.  RECODED THE    VND1000
006000*                          CATALOGUE, CASHLOAD AND EVENT LOADS AS  VND1000
006100*                          READ-PROCESS PARAGRAPH RANGES WITH A    VND1000
006200*                          GO TO LOOP-BACK, SHOP STANDARD, NOT     VND1000
006300*                          SEPARATE PERFORM...UNTIL PARAGRAPHS.    VND1000
006400*                          ADDED A HARD STOP IN MONEY-REMOVE-      VND1000
006500*                          CHANGE WHEN THE TILL DOES NOT HOLD      VND1000
006600*                          ENOUGH OF A DENOMINATION TO MAKE        VND1000
006700*                          CHANGE - WAS GOING NEGATIVE SILENTLY.   VND1000
006800*02/19/04  DJS  04-0033    AUDIT FOUND MONEY-ADD-UNIT AND MONEY-   VND1000
006900*                          ADD-SUPPLY CODED IDENTICALLY - A COIN   VND1000
007000*                          INSERT WAS CARRYING THE EVENT'S QTY     VND1000
007100*                          FIELD (ALWAYS ZERO ON INSERT) INSTEAD   VND1000
007200*                          OF A HARD-CODED ONE, SO THE CUSTOMER    VND1000
007300*                          BALANCE AND THE TILL COUNT NEVER MOVED  VND1000
007400*                          ON A COIN DROP.  MONEY-ADD-UNIT NOW     VND1000
007500*                          ADDS A LITERAL ONE; THE INSERT HANDLER  VND1000
007600*                          POSTS ONE DENOMINATION VALUE TO THE     VND1000
007700*                          BALANCE REGARDLESS OF THE QUANTITY      VND1000
007800*                          FIELD.  ALSO FOUND STOCK-PRICE-OF       VND1000
007900*                          LOGGING A MISSING CATALOGUE PRICE AS A  VND1000
008000*                          REJECTED EVENT AND LETTING THE RUN      VND1000
008100*                          CONTINUE - PER STANDING POLICY A        VND1000
008200*                          PRODUCT WITH NO PRICE ON FILE IS A      VND1000
008300*                          HARD STOP, SAME AS INSUFFICIENT CHANGE  VND1000
008400*                          ON HAND.  STOCK-PRICE-OF NOW DISPLAYS   VND1000
008500*                          AND STOPS THE RUN INSTEAD.              VND1000
008600*03/15/04  DJS  04-0058    END-OF-RUN REPORT CLEANUP.  THE FINAL   VND1000
008700*                          INVENTORY AND FINAL STOCK LINES WERE    VND1000
008800*                          PRINTING A LINE FOR EVERY TABLE ENTRY,  VND1000
008900*                          INCLUDING DENOMINATIONS THE CHANGE-     VND1000
009000*                          MAKER HAD DEPLETED TO ZERO AND          VND1000
009100*                          PRODUCTS SOLD OUT TO ZERO - AUDIT       VND1000
009200*                          WANTS ONLY WHAT IS ACTUALLY ON HAND.    VND1000
009300*                          WRITE-ONE-INVENTORY-LINE AND WRITE-ONE- VND1000
009400*                          STOCK-LINE NOW SKIP A ZERO-QUANTITY     VND1000
009500*                          ENTRY.  ALSO ADDED THE PENCE FIGURE     VND1000
009600*                          ALONGSIDE THE POUNDS-EDITED TOTAL ON    VND1000
009700*                          THE CHARGED/CHANGE SUMMARY LINES - THE  VND1000
009800*                          PENCE TOTAL WAS BEING DROPPED FROM THE  VND1000
009900*                          PRINT LINE ENTIRELY.                    VND1000
010000******************************************************************
010100*
010200 ENVIRONMENT DIVISION.
010300*
010400 CONFIGURATION SECTION.
010500*
010600 SPECIAL-NAMES.
010700     C01 IS TOP-OF-FORM
010800     CLASS VND-NUMERIC-CLASS IS "0" THRU "9"
010900     UPSI-0 ON STATUS IS VND-RERUN-REQUESTED
011000            OFF STATUS IS VND-NORMAL-RUN.
011100*
011200 INPUT-OUTPUT SECTION.
011300*
011400 FILE-CONTROL.
011500*
011600     SELECT CATALOGUE-FILE  ASSIGN TO CATALOG
011700                            ORGANIZATION IS SEQUENTIAL
011800                            FILE STATUS IS CATALOGUE-FILE-STATUS.
011900     SELECT CASHLOAD-FILE   ASSIGN TO CASHLOAD
012000                            ORGANIZATION IS SEQUENTIAL
012100                            FILE STATUS IS CASHLOAD-FILE-STATUS.
012200     SELECT EVENTS-FILE     ASSIGN TO EVENTS
012300                            ORGANIZATION IS SEQUENTIAL
012400                            FILE STATUS IS EVENTS-FILE-STATUS.
012500     SELECT AUDITRPT-FILE   ASSIGN TO AUDITRPT
012600                            ORGANIZATION IS SEQUENTIAL
012700                            FILE STATUS IS AUDITRPT-FILE-STATUS.
012800*
012900 DATA DIVISION.
013000*
013100 FILE SECTION.
013200*
013300 FD  CATALOGUE-FILE.
013400*
013500 01  CATALOGUE-RECORD-AREA.
013600     05  CAT-PROD-ID             PIC 9(04).
013700     05  CAT-NAME                PIC X(20).
013800     05  CAT-PRICE               PIC 9(05).
013900     05  CAT-UNITS               PIC 9(04).
014000*
014100 FD  CASHLOAD-FILE.
014200*
014300 01  CASHLOAD-RECORD-AREA.
014400     05  INV-DENOM               PIC 9(05).
014500     05  INV-QTY                 PIC 9(05).
014600*
014700 FD  EVENTS-FILE.
014800*
014900 01  EVENT-RECORD-AREA.
015000     05  EVT-CODE                PIC X(12).
015100         88  EV-START-MAINT              VALUE "START-MAINT ".
015200         88  EV-RELOAD                   VALUE "RELOAD      ".
015300         88  EV-ADD-PRODUCT              VALUE "ADD-PRODUCT ".
015400         88  EV-END-MAINT                VALUE "END-MAINT   ".
015500         88  EV-START                    VALUE "START       ".
015600         88  EV-SELECT                   VALUE "SELECT      ".
015700         88  EV-INSERT                   VALUE "INSERT      ".
015800         88  EV-CHECKOUT                 VALUE "CHECKOUT    ".
015900         88  EV-ACCEPT                   VALUE "ACCEPT      ".
016000         88  EV-CANCEL                   VALUE "CANCEL      ".
016100     05  EVT-PRODUCT             PIC 9(04).
016200     05  EVT-DENOM               PIC 9(05).
016300     05  EVT-QTY                 PIC 9(04).
016400*
016500*    RELOAD-EVENT-VIEW LINES UP EVT-DENOM/EVT-QTY FOR THE RELOAD
016600*    AND INSERT EVENTS, WHICH CARRY A DENOMINATION AND NOT A
016700*    PRODUCT ID.
016800*
016900 01  RELOAD-EVENT-VIEW REDEFINES EVENT-RECORD-AREA.
017000     05  FILLER                  PIC X(12).
017100     05  REV-DENOM               PIC 9(05).
017200     05  REV-QTY                 PIC 9(04).
017300*
017400*    PRODUCT-EVENT-VIEW LINES UP EVT-PRODUCT/EVT-QTY FOR THE
017500*    SELECT AND ADD-PRODUCT EVENTS, WHICH CARRY A PRODUCT ID AND
017600*    NOT A DENOMINATION.
017700*
017800 01  PRODUCT-EVENT-VIEW REDEFINES EVENT-RECORD-AREA.
017900     05  FILLER                  PIC X(12).
018000     05  PEV-PRODUCT             PIC 9(04).
018100     05  FILLER                  PIC X(05).
018200     05  PEV-QTY                 PIC 9(04).
018300*
018400 FD  AUDITRPT-FILE.
018500*
018600 01  AUDIT-RECORD-AREA.
018700     05  AUD-ACTION              PIC X(16).
018800     05  AUD-DETAIL              PIC X(64).
018900*
019000 WORKING-STORAGE SECTION.
019100*
019200******************************************************************
019300*    SCRATCH SUBSCRIPTS SHARED ACROSS SEVERAL PARAGRAPH GROUPS -
019400*    KEPT AS 77-LEVELS, NOT FILED UNDER ANY ONE WORK-AREA, SINCE
019500*    THEY ARE CONTROL VARIABLES RATHER THAN BUSINESS DATA.
019600******************************************************************
019700 77  WS-PROD-IDX              PIC 9(03)   COMP.
019800 77  WS-DENOM-IDX             PIC 9(02)   COMP.
019900 77  WS-CHG-IDX               PIC 9(02)   COMP.
020000 77  WS-BEST-IDX              PIC 9(02)   COMP.
020100*
020200******************************************************************
020300*    FILE STATUS AND END-OF-FILE SWITCHES
020400******************************************************************
020500 01  WS-FILE-STATUS-FIELDS.
020600     05  CATALOGUE-FILE-STATUS   PIC X(02).
020700         88  CATALOGUE-SUCCESSFUL        VALUE "00".
020800     05  CASHLOAD-FILE-STATUS    PIC X(02).
020900         88  CASHLOAD-SUCCESSFUL         VALUE "00".
021000     05  EVENTS-FILE-STATUS      PIC X(02).
021100         88  EVENTS-SUCCESSFUL           VALUE "00".
021200     05  AUDITRPT-FILE-STATUS    PIC X(02).
021300         88  AUDITRPT-SUCCESSFUL         VALUE "00".
021400     05  FILLER                  PIC X(07).
021500*
021600 01  WS-EOF-SWITCHES.
021700     05  CATALOGUE-EOF-SWITCH    PIC X(01)   VALUE "N".
021800         88  CATALOGUE-EOF               VALUE "Y".
021900     05  CASHLOAD-EOF-SWITCH     PIC X(01)   VALUE "N".
022000         88  CASHLOAD-EOF                VALUE "Y".
022100     05  EVENTS-EOF-SWITCH       PIC X(01)   VALUE "N".
022200         88  EVENTS-EOF                  VALUE "Y".
022300     05  FILLER                  PIC X(07).
022400*
022500******************************************************************
022600*    MACHINE STATE - SEE THE TRANSITION TABLE IN THE 4XX AND 5XX
022700*    PARAGRAPHS.  STATE CODES ARE TWO DIGITS SO A NEW STATE CAN
022800*    BE SLOTTED BETWEEN TWO EXISTING ONES WITHOUT RENUMBERING.
022900******************************************************************
023000 01  WS-MACHINE-STATE-AREA.
023100     05  WS-MACHINE-STATE        PIC X(02)   VALUE "10".
023200         88  ST-IDLE                     VALUE "10".
023300         88  ST-MAINTENANCE-MODE         VALUE "20".
023400         88  ST-PRODUCT-SELECTION        VALUE "30".
023500         88  ST-COLLECTING-PAYMENT       VALUE "40".
023600         88  ST-CONFIRM-SMALLER-CHANGE   VALUE "50".
023700         88  ST-DISPATCHING-PRODUCT      VALUE "60".
023800         88  ST-RETURNING-CHANGE         VALUE "70".
023900     05  WS-PRIOR-STATE           PIC X(02).
024000     05  WS-SELECTED-PRODUCT      PIC 9(04)   VALUE ZERO.
024100     05  WS-CUSTOMER-BALANCE      PIC S9(07)  VALUE ZERO.
024200     05  FILLER                   PIC X(05).
024300*
024400 01  WS-TRIGGER-WORK-AREA.
024500     05  WS-TRIGGER-NAME          PIC X(14).
024600     05  WS-SOURCE-STATE-NAME     PIC X(22).
024700     05  WS-DEST-STATE-NAME       PIC X(22).
024800     05  WS-STATE-CODE-IN         PIC X(02).
024900     05  WS-STATE-NAME-WORK       PIC X(22).
025000     05  FILLER                   PIC X(08).
025100*
025200******************************************************************
025300*    DENOMINATION VALIDITY - THE MACHINE'S FIXED COIN/NOTE SET.
025400*    ANY DENOMINATION NOT ON THIS LIST IS REJECTED ON SIGHT.
025500******************************************************************
025600 01  WS-DENOM-VALIDATION.
025700     05  WS-TEST-DENOM-VALUE      PIC 9(05).
025800         88  VND-VALID-DENOM-VALUE
025900                 VALUES 200, 100, 50, 20, 10, 5, 2, 1.
026000     05  WS-DENOM-VALID-SWITCH    PIC X(01).
026100         88  VND-DENOM-VALID             VALUE "Y".
026200     05  FILLER                   PIC X(05).
026300*
026400 01  WS-MONEY-WORK-FIELDS.
026500     05  WS-ADD-DENOM-VALUE       PIC 9(05).
026600     05  WS-ADD-DENOM-QTY         PIC 9(05)   COMP.
026700     05  WS-DENOM-FOUND-SWITCH    PIC X(01).
026800         88  WS-DENOM-ENTRY-FOUND        VALUE "Y".
026900     05  WS-INSERT-POSITION       PIC 9(02)   COMP.
027000     05  WS-SHIFT-IDX             PIC 9(02)   COMP.
027100     05  FILLER                   PIC X(05).
027200*
027300******************************************************************
027400*    CATALOGUE / STOCK LOOK-UP WORK FIELDS
027500******************************************************************
027600 01  WS-CATALOGUE-WORK-FIELDS.
027700     05  WS-LOOKUP-PRODUCT-ID     PIC 9(04).
027800     05  WS-ADD-PRODUCT-ID        PIC 9(04).
027900     05  WS-ADD-PRODUCT-QTY       PIC 9(04).
028000     05  WS-CATALOGUE-FOUND-SWITCH  PIC X(01).
028100         88  WS-CATALOGUE-ENTRY-FOUND    VALUE "Y".
028200     05  WS-CURRENT-PRICE         PIC 9(05).
028300     05  WS-PRICE-FOUND-SWITCH    PIC X(01).
028400         88  VND-PRICE-FOUND             VALUE "Y".
028500         88  VND-PRICE-NOT-FOUND         VALUE "N".
028600     05  FILLER                   PIC X(05).
028700*
028800******************************************************************
028900*    CHANGE-MAKER SEARCH CONTROL - SEE THE 7XX PARAGRAPHS.
029000*    VND-BACKTRACK-STACK AND VND-BEST-CONFIG ARE IN VNDCSH.
029100******************************************************************
029200 01  WS-CHANGE-MAKER-CONTROL.
029300     05  WS-OWED-AMOUNT           PIC S9(07).
029400     05  WS-AMOUNT-RETURNED       PIC S9(07).
029500     05  WS-MAX-BY-AMOUNT         PIC 9(07)   COMP.
029600     05  WS-SEARCH-MODE-SWITCH    PIC X(01).
029700         88  WS-MODE-DESCEND             VALUE "D".
029800         88  WS-MODE-BACKTRACK           VALUE "B".
029900     05  WS-BREAKDOWN-ANY-SWITCH  PIC X(01).
030000         88  WS-BREAKDOWN-ANY            VALUE "Y".
030100     05  FILLER                   PIC X(05).
030200*
030300******************************************************************
030400*    NUMBER-TO-TEXT SCRATCH - USED TO BUILD THE COMMA-SEPARATED
030500*    CHANGE BREAKDOWN TEXT WITHOUT LEADING ZERO-SUPPRESSION
030600*    BLANKS GETTING STRUNG INTO THE MIDDLE OF THE DETAIL LINE.
030700******************************************************************
030800 01  WS-NUMBER-EDIT-WORK.
030900     05  WS-EDIT-NUMBER-IN        PIC 9(05).
031000     05  WS-EDIT-NUMBER-ED        PIC ZZZZ9.
031100     05  WS-EDIT-NUMBER-OUT       PIC X(05).
031200     05  WS-EDIT-SCAN-POS         PIC 9(02)   COMP.
031300     05  WS-COUNT-TEXT            PIC X(05).
031400     05  WS-VALUE-TEXT            PIC X(05).
031500     05  WS-DETAIL-POINTER        PIC 9(03)   COMP.
031600     05  FILLER                   PIC X(05).
031700*
031800 01  WS-REPORT-EDIT-FIELDS.
031900     05  WS-COUNT7-ED             PIC ZZZZZZ9.
032000     05  WS-PRODID-ED             PIC ZZZ9.
032100     05  WS-DENOM-VALUE-ED        PIC ZZZZ9.
032200     05  FILLER                   PIC X(05).
032300*
032400*    COPY MEMBERS FOR THE THREE IN-MEMORY TABLE SHAPES - SEE
032500*    EACH COPY BOOK'S OWN HEADER FOR ITS CHANGE HISTORY.
032600*
032700     COPY "Cobol-Copy-Vndcat.cpy".
032800     COPY "Cobol-Copy-Vndcsh.cpy".
032900     COPY "Cobol-Copy-Vndaud.cpy".
033000*
033100 PROCEDURE DIVISION.
033200*
033300******************************************************************
033400*    000-RUN-VENDING-ENGINE IS THE ONLY ENTRY POINT.  LOAD THE
033500*    CATALOGUE AND THE CASH BOX, THEN WALK THE EVENT FILE ONE
033600*    EVENT AT A TIME UNTIL IT RUNS OUT, THEN PRINT TOTALS.
033700******************************************************************
033800 000-RUN-VENDING-ENGINE.
033900     PERFORM 100-INITIALIZE-RUN.
034000     PERFORM 200-LOAD-CATALOGUE-FILE THRU 229-EXIT-CATALOGUE-LOAD.
034100     PERFORM 300-LOAD-CASHLOAD-FILE THRU 329-EXIT-CASHLOAD-LOAD.
034200     PERFORM 400-PROCESS-EVENT-FILE THRU 429-EXIT-EVENT-PROCESS.
034300     PERFORM 950-FINISH-RUN.
034400     STOP RUN.
034500*
034600 100-INITIALIZE-RUN.
034700     OPEN INPUT CATALOGUE-FILE.
034800     IF NOT CATALOGUE-SUCCESSFUL
034900         DISPLAY "VND1000 - CATALOGUE FILE OPEN ERROR"
035000         DISPLAY "FILE STATUS CODE IS " CATALOGUE-FILE-STATUS
035100         STOP RUN.
035200     OPEN INPUT CASHLOAD-FILE.
035300     IF NOT CASHLOAD-SUCCESSFUL
035400         DISPLAY "VND1000 - CASHLOAD FILE OPEN ERROR"
035500         DISPLAY "FILE STATUS CODE IS " CASHLOAD-FILE-STATUS
035600         STOP RUN.
035700     OPEN INPUT EVENTS-FILE.
035800     IF NOT EVENTS-SUCCESSFUL
035900         DISPLAY "VND1000 - EVENTS FILE OPEN ERROR"
036000         DISPLAY "FILE STATUS CODE IS " EVENTS-FILE-STATUS
036100         STOP RUN.
036200     OPEN OUTPUT AUDITRPT-FILE.
036300     IF NOT AUDITRPT-SUCCESSFUL
036400         DISPLAY "VND1000 - AUDITRPT FILE OPEN ERROR"
036500         DISPLAY "FILE STATUS CODE IS " AUDITRPT-FILE-STATUS
036600         STOP RUN.
036700     MOVE ZERO TO VND-PRODUCT-COUNT.
036800     MOVE ZERO TO VND-DENOM-COUNT.
036900     MOVE ZERO TO VND-PRODUCTS-DISPATCHED.
037000     MOVE ZERO TO VND-EVENTS-REJECTED.
037100     MOVE ZERO TO VND-TOTAL-CHARGED-PENCE.
037200     MOVE ZERO TO VND-TOTAL-CHANGE-PENCE.
037300     MOVE "10" TO WS-MACHINE-STATE.
037400     MOVE ZERO TO WS-SELECTED-PRODUCT.
037500     MOVE ZERO TO WS-CUSTOMER-BALANCE.
037600*
037700******************************************************************
037800*    200-210-220-229-230-232 LOAD THE PRODUCT CATALOGUE.  200 IS
037900*    PERFORMED AS A RANGE THRU 229 FROM THE MAINLINE - 220 TESTS
038000*    FOR END OF FILE AND LOOPS BACK BY GO TO RATHER THAN A PERFORM
038100*    UNTIL, IN THE OLD READ-PROCESS-LOOP STYLE.  A PRODUCT ID SEEN
038200*    TWICE ON THE FILE TAKES ITS LAST VALUES - PURCHASING
038300*    SOMETIMES SENDS A CORRECTED PRICE LINE LATER IN THE SAME
038400*    FILE RATHER THAN RE-SORTING IT.
038500******************************************************************
038600 200-LOAD-CATALOGUE-FILE.
038700     PERFORM 210-READ-CATALOGUE-RECORD.
038800     GO TO 220-CATALOGUE-LOOP-TEST.
038900*
039000 210-READ-CATALOGUE-RECORD.
039100     READ CATALOGUE-FILE
039200         AT END
039300             MOVE "Y" TO CATALOGUE-EOF-SWITCH.
039400*
039500 220-CATALOGUE-LOOP-TEST.
039600     IF CATALOGUE-EOF
039700         GO TO 229-EXIT-CATALOGUE-LOAD.
039800     MOVE CAT-PROD-ID TO WS-LOOKUP-PRODUCT-ID.
039900     PERFORM 230-FIND-OR-ADD-PRODUCT-SLOT.
040000     MOVE CAT-PROD-ID TO PC-PROD-ID (WS-PROD-IDX).
040100     MOVE CAT-NAME    TO PC-NAME (WS-PROD-IDX).
040200     MOVE CAT-PRICE   TO PC-PRICE (WS-PROD-IDX).
040300     MOVE CAT-UNITS   TO PC-UNITS-ON-HAND (WS-PROD-IDX).
040400     SET PC-CATALOGUED (WS-PROD-IDX) TO TRUE.
040500     PERFORM 210-READ-CATALOGUE-RECORD.
040600     GO TO 220-CATALOGUE-LOOP-TEST.
040700*
040800 229-EXIT-CATALOGUE-LOAD.
040900     EXIT.
041000*
041100 230-FIND-OR-ADD-PRODUCT-SLOT.
041200     MOVE "N" TO WS-CATALOGUE-FOUND-SWITCH.
041300     PERFORM 232-FIND-PRODUCT-SLOT
041400         VARYING WS-PROD-IDX FROM 1 BY 1
041500         UNTIL WS-PROD-IDX > VND-PRODUCT-COUNT
041600            OR WS-CATALOGUE-ENTRY-FOUND.
041700     IF NOT WS-CATALOGUE-ENTRY-FOUND
041800         ADD 1 TO VND-PRODUCT-COUNT
041900         MOVE VND-PRODUCT-COUNT TO WS-PROD-IDX.
042000*
042100 232-FIND-PRODUCT-SLOT.
042200     IF PC-PROD-ID (WS-PROD-IDX) = WS-LOOKUP-PRODUCT-ID
042300         SET WS-CATALOGUE-ENTRY-FOUND TO TRUE.
042400*
042500******************************************************************
042600*    300-310-320-329 LOAD THE OPENING CASH BOX COUNT.  300 IS
042700*    PERFORMED AS A RANGE THRU 329 FROM THE MAINLINE, SAME AS THE
042800*    CATALOGUE LOAD ABOVE.  ANY LINE FOR A DENOMINATION THE MACHINE
042900*    DOES NOT TAKE IS WARNED AND SKIPPED RATHER THAN FAILING THE
043000*    RUN - SEE REQUEST 97-0650.
043100******************************************************************
043200 300-LOAD-CASHLOAD-FILE.
043300     PERFORM 310-READ-CASHLOAD-RECORD.
043400     GO TO 320-CASHLOAD-LOOP-TEST.
043500*
043600 310-READ-CASHLOAD-RECORD.
043700     READ CASHLOAD-FILE
043800         AT END
043900             MOVE "Y" TO CASHLOAD-EOF-SWITCH.
044000*
044100 320-CASHLOAD-LOOP-TEST.
044200     IF CASHLOAD-EOF
044300         GO TO 329-EXIT-CASHLOAD-LOAD.
044400     MOVE INV-DENOM TO WS-ADD-DENOM-VALUE.
044500     MOVE INV-QTY   TO WS-ADD-DENOM-QTY.
044600     PERFORM 800-MONEY-VALIDATE-DENOM.
044700     IF VND-DENOM-VALID
044800         PERFORM 820-MONEY-ADD-SUPPLY
044900     ELSE
045000         MOVE "WARNING" TO AL-ACTION
045100         MOVE INV-DENOM TO WS-DENOM-VALUE-ED
045200         STRING "DENOMINATION " DELIMITED BY SIZE
045300                WS-DENOM-VALUE-ED DELIMITED BY SIZE
045400                " ON CASHLOAD FILE IS NOT A MACHINE"
045500                    DELIMITED BY SIZE
045600                " DENOMINATION - LINE IGNORED"
045700                    DELIMITED BY SIZE
045800                INTO AL-DETAIL
045900         PERFORM 990-WRITE-AUDIT-LINE
046000     END-IF.
046100     PERFORM 310-READ-CASHLOAD-RECORD.
046200     GO TO 320-CASHLOAD-LOOP-TEST.
046300*
046400 329-EXIT-CASHLOAD-LOAD.
046500     EXIT.
046600*
046700******************************************************************
046800*    400-410-420-429 WALK THE EVENT FILE.  400 IS PERFORMED AS A
046900*    RANGE THRU 429 FROM THE MAINLINE.  420 DISPATCHES ON THE PAIR
047000*    (CURRENT STATE, TRIGGER) EXACTLY AS LAID OUT IN THE MACHINE'S
047100*    TRANSITION TABLE - ANY PAIR NOT LISTED IS REJECTED RATHER
047200*    THAN LEFT TO FALL THROUGH.
047300******************************************************************
047400 400-PROCESS-EVENT-FILE.
047500     PERFORM 410-READ-EVENT-RECORD.
047600     GO TO 420-EVENT-LOOP-TEST.
047700*
047800 410-READ-EVENT-RECORD.
047900     READ EVENTS-FILE
048000         AT END
048100             MOVE "Y" TO EVENTS-EOF-SWITCH.
048200*
048300 420-EVENT-LOOP-TEST.
048400     IF EVENTS-EOF
048500         GO TO 429-EXIT-EVENT-PROCESS.
048600     EVALUATE TRUE ALSO TRUE
048700         WHEN ST-IDLE ALSO EV-START-MAINT
048800             PERFORM 510-DO-START-MAINT
048900         WHEN ST-MAINTENANCE-MODE ALSO EV-RELOAD
049000             PERFORM 520-DO-RELOAD
049100         WHEN ST-MAINTENANCE-MODE ALSO EV-ADD-PRODUCT
049200             PERFORM 530-DO-ADD-PRODUCT
049300         WHEN ST-MAINTENANCE-MODE ALSO EV-END-MAINT
049400             PERFORM 540-DO-END-MAINT
049500         WHEN ST-IDLE ALSO EV-START
049600             PERFORM 550-DO-START
049700         WHEN ST-PRODUCT-SELECTION ALSO EV-CANCEL
049800             PERFORM 560-DO-CANCEL-FROM-SELECTION
049900         WHEN ST-PRODUCT-SELECTION ALSO EV-SELECT
050000             PERFORM 570-DO-SELECT
050100         WHEN ST-COLLECTING-PAYMENT ALSO EV-INSERT
050200             PERFORM 580-DO-INSERT
050300         WHEN ST-COLLECTING-PAYMENT ALSO EV-CHECKOUT
050400             PERFORM 590-DO-CHECKOUT
050500         WHEN ST-CONFIRM-SMALLER-CHANGE ALSO EV-ACCEPT
050600             PERFORM 600-DO-ACCEPT
050700         WHEN ST-COLLECTING-PAYMENT ALSO EV-CANCEL
050800             PERFORM 610-DO-CANCEL-REFUND
050900         WHEN ST-CONFIRM-SMALLER-CHANGE ALSO EV-CANCEL
051000             PERFORM 610-DO-CANCEL-REFUND
051100         WHEN OTHER
051200             PERFORM 690-REJECT-EVENT
051300     END-EVALUATE.
051400     PERFORM 410-READ-EVENT-RECORD.
051500     GO TO 420-EVENT-LOOP-TEST.
051600*
051700 429-EXIT-EVENT-PROCESS.
051800     EXIT.
051900*
052000******************************************************************
052100*    430 WRITES ONE STATE-CHANGE LINE - FROM-STATE, TRIGGER AND
052200*    TO-STATE - FOR EVERY SUCCESSFUL TRANSITION, INCLUDING THE
052300*    MAINTENANCE-MODE SELF-LOOPS (RELOAD, ADD-PRODUCT).
052400******************************************************************
052500 430-WRITE-STATE-CHANGE-LINE.
052600     MOVE WS-PRIOR-STATE TO WS-STATE-CODE-IN.
052700     PERFORM 436-LOOKUP-STATE-NAME.
052800     MOVE WS-STATE-NAME-WORK TO WS-SOURCE-STATE-NAME.
052900     MOVE WS-MACHINE-STATE TO WS-STATE-CODE-IN.
053000     PERFORM 436-LOOKUP-STATE-NAME.
053100     MOVE WS-STATE-NAME-WORK TO WS-DEST-STATE-NAME.
053200     MOVE "STATE-CHANGE" TO AL-ACTION.
053300     STRING WS-TRIGGER-NAME      DELIMITED BY SPACE
053400            " "                 DELIMITED BY SIZE
053500            WS-SOURCE-STATE-NAME DELIMITED BY SPACE
053600            " TO "              DELIMITED BY SIZE
053700            WS-DEST-STATE-NAME   DELIMITED BY SPACE
053800            INTO AL-DETAIL.
053900     PERFORM 990-WRITE-AUDIT-LINE.
054000*
054100 436-LOOKUP-STATE-NAME.
054200     EVALUATE WS-STATE-CODE-IN
054300         WHEN "10"
054400             MOVE "IDLE                  " TO WS-STATE-NAME-WORK
054500         WHEN "20"
054600             MOVE "MAINTENANCE-MODE      " TO WS-STATE-NAME-WORK
054700         WHEN "30"
054800             MOVE "PRODUCT-SELECTION     " TO WS-STATE-NAME-WORK
054900         WHEN "40"
055000             MOVE "COLLECTING-PAYMENT    " TO WS-STATE-NAME-WORK
055100         WHEN "50"
055200             MOVE "CONFIRM-SMALLER-CHANGE" TO WS-STATE-NAME-WORK
055300         WHEN "60"
055400             MOVE "DISPATCHING-PRODUCT   " TO WS-STATE-NAME-WORK
055500         WHEN "70"
055600             MOVE "RETURNING-CHANGE      " TO WS-STATE-NAME-WORK
055700         WHEN OTHER
055800             MOVE "UNKNOWN               " TO WS-STATE-NAME-WORK
055900     END-EVALUATE.
056000*
056100******************************************************************
056200*    510-610 ARE THE ACTION ROUTINES FOR EACH TRIGGER - ONE PER
056300*    ROW OF THE TRANSITION TABLE.  620 AND 630 ARE THE AUTOMATIC
056400*    ENTRY ACTIONS FOR DISPATCHING-PRODUCT AND RETURNING-CHANGE -
056500*    THE MACHINE DOES NOT WAIT FOR A TRIGGER TO DISPENSE THE GOODS
056600*    OR PUSH OUT THE CHANGE ONCE IT HAS REACHED THOSE STATES.
056700******************************************************************
056800 510-DO-START-MAINT.
056900     MOVE "START-MAINT" TO WS-TRIGGER-NAME.
057000     MOVE WS-MACHINE-STATE TO WS-PRIOR-STATE.
057100     MOVE "20" TO WS-MACHINE-STATE.
057200     PERFORM 430-WRITE-STATE-CHANGE-LINE.
057300*
057400 520-DO-RELOAD.
057500     MOVE "RELOAD" TO WS-TRIGGER-NAME.
057600     MOVE REV-DENOM TO WS-ADD-DENOM-VALUE.
057700     MOVE REV-QTY   TO WS-ADD-DENOM-QTY.
057800     PERFORM 800-MONEY-VALIDATE-DENOM.
057900     IF VND-DENOM-VALID
058000         PERFORM 820-MONEY-ADD-SUPPLY
058100         MOVE WS-MACHINE-STATE TO WS-PRIOR-STATE
058200         PERFORM 430-WRITE-STATE-CHANGE-LINE
058300     ELSE
058400         PERFORM 690-REJECT-EVENT.
058500*
058600 530-DO-ADD-PRODUCT.
058700     MOVE "ADD-PRODUCT" TO WS-TRIGGER-NAME.
058800     MOVE PEV-PRODUCT TO WS-ADD-PRODUCT-ID.
058900     MOVE PEV-QTY     TO WS-ADD-PRODUCT-QTY.
059000     PERFORM 850-STOCK-ADD-UNITS.
059100     MOVE WS-MACHINE-STATE TO WS-PRIOR-STATE.
059200     PERFORM 430-WRITE-STATE-CHANGE-LINE.
059300*
059400 540-DO-END-MAINT.
059500     MOVE "END-MAINT" TO WS-TRIGGER-NAME.
059600     MOVE WS-MACHINE-STATE TO WS-PRIOR-STATE.
059700     MOVE "10" TO WS-MACHINE-STATE.
059800     PERFORM 430-WRITE-STATE-CHANGE-LINE.
059900*
060000 550-DO-START.
060100     MOVE "START" TO WS-TRIGGER-NAME.
060200     MOVE WS-MACHINE-STATE TO WS-PRIOR-STATE.
060300     MOVE "30" TO WS-MACHINE-STATE.
060400     PERFORM 430-WRITE-STATE-CHANGE-LINE.
060500*
060600 560-DO-CANCEL-FROM-SELECTION.
060700     MOVE "CANCEL" TO WS-TRIGGER-NAME.
060800     MOVE ZERO TO WS-SELECTED-PRODUCT.
060900     MOVE WS-MACHINE-STATE TO WS-PRIOR-STATE.
061000     MOVE "10" TO WS-MACHINE-STATE.
061100     PERFORM 430-WRITE-STATE-CHANGE-LINE.
061200*
061300 570-DO-SELECT.
061400     MOVE "SELECT" TO WS-TRIGGER-NAME.
061500     MOVE PEV-PRODUCT TO WS-SELECTED-PRODUCT.
061600     MOVE WS-MACHINE-STATE TO WS-PRIOR-STATE.
061700     MOVE "40" TO WS-MACHINE-STATE.
061800     PERFORM 430-WRITE-STATE-CHANGE-LINE.
061900*
062000 580-DO-INSERT.
062100     MOVE "INSERT" TO WS-TRIGGER-NAME.
062200     MOVE REV-DENOM TO WS-ADD-DENOM-VALUE.
062300     MOVE REV-QTY   TO WS-ADD-DENOM-QTY.
062400     PERFORM 800-MONEY-VALIDATE-DENOM.
062500     IF VND-DENOM-VALID
062600         PERFORM 810-MONEY-ADD-UNIT
062700         ADD WS-ADD-DENOM-VALUE TO WS-CUSTOMER-BALANCE
062800         MOVE WS-MACHINE-STATE TO WS-PRIOR-STATE
062900         PERFORM 430-WRITE-STATE-CHANGE-LINE
063000     ELSE
063100         PERFORM 690-REJECT-EVENT.
063200*
063300 590-DO-CHECKOUT.
063400     MOVE "CHECKOUT" TO WS-TRIGGER-NAME.
063500     PERFORM 860-STOCK-PRICE-OF.
063600     IF WS-CUSTOMER-BALANCE < WS-CURRENT-PRICE
063700         MOVE WS-MACHINE-STATE TO WS-PRIOR-STATE
063800         MOVE "40" TO WS-MACHINE-STATE
063900         PERFORM 430-WRITE-STATE-CHANGE-LINE
064000     ELSE
064100         COMPUTE WS-OWED-AMOUNT =
064200             WS-CUSTOMER-BALANCE - WS-CURRENT-PRICE
064300         PERFORM 700-FIND-OPTIMAL-CHANGE
064400         IF CC-OWED-REMAINDER = 0
064500            SUBTRACT WS-CURRENT-PRICE FROM WS-CUSTOMER-BALANCE
064600            MOVE WS-MACHINE-STATE TO WS-PRIOR-STATE
064700            MOVE "60" TO WS-MACHINE-STATE
064800            PERFORM 430-WRITE-STATE-CHANGE-LINE
064900            PERFORM 620-ENTER-DISPATCHING-PRODUCT
065000         ELSE
065100            MOVE WS-MACHINE-STATE TO WS-PRIOR-STATE
065200            MOVE "50" TO WS-MACHINE-STATE
065300            PERFORM 430-WRITE-STATE-CHANGE-LINE
065400         END-IF
065500     END-IF.
065600*
065700 600-DO-ACCEPT.
065800     MOVE "ACCEPT" TO WS-TRIGGER-NAME.
065900     SUBTRACT WS-CURRENT-PRICE FROM WS-CUSTOMER-BALANCE.
066000     MOVE WS-MACHINE-STATE TO WS-PRIOR-STATE.
066100     MOVE "60" TO WS-MACHINE-STATE.
066200     PERFORM 430-WRITE-STATE-CHANGE-LINE.
066300     PERFORM 620-ENTER-DISPATCHING-PRODUCT.
066400*
066500 610-DO-CANCEL-REFUND.
066600     MOVE "CANCEL" TO WS-TRIGGER-NAME.
066700     MOVE WS-MACHINE-STATE TO WS-PRIOR-STATE.
066800     MOVE "70" TO WS-MACHINE-STATE.
066900     PERFORM 430-WRITE-STATE-CHANGE-LINE.
067000     PERFORM 630-ENTER-RETURNING-CHANGE.
067100*
067200 620-ENTER-DISPATCHING-PRODUCT.
067300     PERFORM 870-STOCK-GET-PRODUCT.
067400     ADD WS-CURRENT-PRICE TO VND-TOTAL-CHARGED-PENCE.
067500     ADD 1 TO VND-PRODUCTS-DISPATCHED.
067600     MOVE "DISPATCH" TO AL-ACTION.
067700     MOVE WS-SELECTED-PRODUCT TO WS-PRODID-ED.
067800     STRING "PRODUCT " DELIMITED BY SIZE
067900            WS-PRODID-ED DELIMITED BY SIZE
068000            " DISPATCHED TO CUSTOMER" DELIMITED BY SIZE
068100            INTO AL-DETAIL.
068200     PERFORM 990-WRITE-AUDIT-LINE.
068300     MOVE "DISPATCH" TO WS-TRIGGER-NAME.
068400     MOVE WS-MACHINE-STATE TO WS-PRIOR-STATE.
068500     MOVE "70" TO WS-MACHINE-STATE.
068600     PERFORM 430-WRITE-STATE-CHANGE-LINE.
068700     PERFORM 630-ENTER-RETURNING-CHANGE.
068800*
068900 630-ENTER-RETURNING-CHANGE.
069000     MOVE "RETURN-CHANGE" TO WS-TRIGGER-NAME.
069100     IF WS-CUSTOMER-BALANCE NOT = 0
069200         MOVE WS-CUSTOMER-BALANCE TO WS-OWED-AMOUNT
069300         PERFORM 700-FIND-OPTIMAL-CHANGE
069400         PERFORM 910-BUILD-CHANGE-BREAKDOWN-TEXT
069500         IF WS-BREAKDOWN-ANY
069600             PERFORM 830-MONEY-REMOVE-CHANGE
069700             MOVE "SEND-CASH" TO AL-ACTION
069800             PERFORM 990-WRITE-AUDIT-LINE
069900             COMPUTE WS-AMOUNT-RETURNED =
070000                 WS-OWED-AMOUNT - CC-OWED-REMAINDER
070100             ADD WS-AMOUNT-RETURNED TO VND-TOTAL-CHANGE-PENCE
070200             SUBTRACT WS-AMOUNT-RETURNED FROM WS-CUSTOMER-BALANCE
070300         END-IF
070400     END-IF.
070500     MOVE ZERO TO WS-CUSTOMER-BALANCE.
070600     MOVE ZERO TO WS-SELECTED-PRODUCT.
070700     MOVE WS-MACHINE-STATE TO WS-PRIOR-STATE.
070800     MOVE "10" TO WS-MACHINE-STATE.
070900     PERFORM 430-WRITE-STATE-CHANGE-LINE.
071000*
071100 690-REJECT-EVENT.
071200     MOVE "REJECTED" TO AL-ACTION.
071300     STRING "EVENT " DELIMITED BY SIZE
071400            EVT-CODE DELIMITED BY SPACE
071500            " REJECTED IN STATE " DELIMITED BY SIZE
071600            WS-MACHINE-STATE DELIMITED BY SIZE
071700            INTO AL-DETAIL.
071800     PERFORM 990-WRITE-AUDIT-LINE.
071900     ADD 1 TO VND-EVENTS-REJECTED.
072000*
072100******************************************************************
072200*    700-752 ARE THE CHANGE-MAKER.  THIS COMPILER HAS NO RECURSIVE
072300*    PERFORM, SO THE DEPTH-FIRST SEARCH OVER DENOMINATIONS CARRIES
072400*    ITS OWN LEVEL STACK IN VND-BACKTRACK-STACK (VNDCSH COPY BOOK)
072500*    RATHER THAN THE CALL STACK.  LEVEL NUMBER AND DENOMINATION
072600*    TABLE SUBSCRIPT ARE THE SAME NUMBER THROUGHOUT - SEE REQUEST
072700*    91-1187 IN THE CHANGE LOG ABOVE FOR WHY THIS REPLACED THE
072800*    OLD GREEDY ONE-PASS ROUTINE.
072900******************************************************************
073000 700-FIND-OPTIMAL-CHANGE.
073100     MOVE "N" TO VND-EXACT-FOUND-SWITCH.
073200     MOVE 9999999 TO VND-BEST-SHORTFALL.
073300     PERFORM 705-ZERO-BEST-CONFIG-ENTRY
073400         VARYING WS-BEST-IDX FROM 1 BY 1
073500         UNTIL WS-BEST-IDX > VND-DENOM-COUNT.
073600     MOVE 1 TO VND-BT-LEVEL.
073700     MOVE WS-OWED-AMOUNT TO BT-REMAINING (VND-BT-LEVEL).
073800     SET WS-MODE-DESCEND TO TRUE.
073900     PERFORM 710-SEARCH-ONE-STEP
074000         UNTIL VND-EXACT-FOUND OR VND-BT-LEVEL = 0.
074100     PERFORM 750-LOAD-CHANGE-CONFIG-RESULT.
074200*
074300 705-ZERO-BEST-CONFIG-ENTRY.
074400     MOVE ZERO TO BC-CHANGE-COUNT (WS-BEST-IDX).
074500*
074600 710-SEARCH-ONE-STEP.
074700     IF VND-BT-LEVEL > VND-DENOM-COUNT
074800         PERFORM 720-EVALUATE-LEAF
074900     ELSE
075000         IF WS-MODE-DESCEND
075100             PERFORM 730-DESCEND-ONE-LEVEL
075200         ELSE
075300             PERFORM 740-BACKTRACK-ONE-LEVEL.
075400*
075500 720-EVALUATE-LEAF.
075600     IF BT-REMAINING (VND-BT-LEVEL) = 0
075700         MOVE 0 TO VND-BEST-SHORTFALL
075800         PERFORM 722-SAVE-BEST-CONFIG-ENTRY
075900             VARYING WS-BEST-IDX FROM 1 BY 1
076000             UNTIL WS-BEST-IDX > VND-DENOM-COUNT
076100         SET VND-EXACT-FOUND TO TRUE
076200     ELSE
076300         IF BT-REMAINING (VND-BT-LEVEL) < VND-BEST-SHORTFALL
076400             MOVE BT-REMAINING (VND-BT-LEVEL)
076500                 TO VND-BEST-SHORTFALL
076600             PERFORM 722-SAVE-BEST-CONFIG-ENTRY
076700                 VARYING WS-BEST-IDX FROM 1 BY 1
076800                 UNTIL WS-BEST-IDX > VND-DENOM-COUNT
076900         END-IF
077000         SUBTRACT 1 FROM VND-BT-LEVEL
077100         SET WS-MODE-BACKTRACK TO TRUE
077200     END-IF.
077300*
077400 722-SAVE-BEST-CONFIG-ENTRY.
077500     MOVE BT-TRY-COUNT (WS-BEST-IDX)
077600         TO BC-CHANGE-COUNT (WS-BEST-IDX).
077700*
077800 730-DESCEND-ONE-LEVEL.
077900     COMPUTE WS-MAX-BY-AMOUNT =
078000         BT-REMAINING (VND-BT-LEVEL) /
078100         DN-DENOM-VALUE (VND-BT-LEVEL).
078200     IF DN-DENOM-QTY (VND-BT-LEVEL) < WS-MAX-BY-AMOUNT
078300         MOVE DN-DENOM-QTY (VND-BT-LEVEL)
078400             TO BT-TRY-COUNT (VND-BT-LEVEL)
078500     ELSE
078600         MOVE WS-MAX-BY-AMOUNT TO BT-TRY-COUNT (VND-BT-LEVEL).
078700     COMPUTE BT-REMAINING (VND-BT-LEVEL + 1) =
078800         BT-REMAINING (VND-BT-LEVEL) -
078900         (BT-TRY-COUNT (VND-BT-LEVEL) *
079000          DN-DENOM-VALUE (VND-BT-LEVEL)).
079100     ADD 1 TO VND-BT-LEVEL.
079200*
079300 740-BACKTRACK-ONE-LEVEL.
079400     SUBTRACT 1 FROM BT-TRY-COUNT (VND-BT-LEVEL).
079500     IF BT-TRY-COUNT (VND-BT-LEVEL) < 0
079600         SUBTRACT 1 FROM VND-BT-LEVEL
079700     ELSE
079800         COMPUTE BT-REMAINING (VND-BT-LEVEL + 1) =
079900             BT-REMAINING (VND-BT-LEVEL) -
080000             (BT-TRY-COUNT (VND-BT-LEVEL) *
080100              DN-DENOM-VALUE (VND-BT-LEVEL))
080200         ADD 1 TO VND-BT-LEVEL
080300         SET WS-MODE-DESCEND TO TRUE.
080400*
080500 750-LOAD-CHANGE-CONFIG-RESULT.
080600     MOVE VND-BEST-SHORTFALL TO CC-OWED-REMAINDER.
080700     MOVE VND-DENOM-COUNT TO CC-ENTRY-COUNT.
080800     PERFORM 752-COPY-BEST-ENTRY
080900         VARYING WS-CHG-IDX FROM 1 BY 1
081000         UNTIL WS-CHG-IDX > VND-DENOM-COUNT.
081100*
081200 752-COPY-BEST-ENTRY.
081300     MOVE DN-DENOM-VALUE (WS-CHG-IDX)
081400         TO CC-DENOM-VALUE (WS-CHG-IDX).
081500     MOVE BC-CHANGE-COUNT (WS-CHG-IDX)
081600         TO CC-CHANGE-COUNT (WS-CHG-IDX).
081700*
081800******************************************************************
081900*    800-848 ARE THE MONETARY INVENTORY ROUTINES - VALIDATE, ADD,
082000*    REMOVE AND THE SORTED INSERT THAT KEEPS VND-DENOM-TABLE IN
082100*    DESCENDING VALUE ORDER FOR THE CHANGE-MAKER.
082200******************************************************************
082300 800-MONEY-VALIDATE-DENOM.
082400     MOVE "N" TO WS-DENOM-VALID-SWITCH.
082500     MOVE WS-ADD-DENOM-VALUE TO WS-TEST-DENOM-VALUE.
082600     IF VND-VALID-DENOM-VALUE
082700         MOVE "Y" TO WS-DENOM-VALID-SWITCH.
082800*
082900 810-MONEY-ADD-UNIT.
083000     PERFORM 840-MONEY-FIND-OR-ADD-DENOM.
083100     ADD 1 TO DN-DENOM-QTY (WS-DENOM-IDX).
083200*
083300 820-MONEY-ADD-SUPPLY.
083400     PERFORM 840-MONEY-FIND-OR-ADD-DENOM.
083500     ADD WS-ADD-DENOM-QTY TO DN-DENOM-QTY (WS-DENOM-IDX).
083600*
083700 830-MONEY-REMOVE-CHANGE.
083800     PERFORM 832-REMOVE-ONE-CHANGE-ENTRY
083900         VARYING WS-CHG-IDX FROM 1 BY 1
084000         UNTIL WS-CHG-IDX > CC-ENTRY-COUNT.
084100*
084200 832-REMOVE-ONE-CHANGE-ENTRY.
084300     IF CC-CHANGE-COUNT (WS-CHG-IDX) > 0
084400         MOVE CC-DENOM-VALUE (WS-CHG-IDX) TO WS-ADD-DENOM-VALUE
084500         MOVE "N" TO WS-DENOM-FOUND-SWITCH
084600         PERFORM 842-TEST-DENOM-SLOT
084700             VARYING WS-DENOM-IDX FROM 1 BY 1
084800             UNTIL WS-DENOM-IDX > VND-DENOM-COUNT
084900                OR WS-DENOM-ENTRY-FOUND
085000         IF DN-DENOM-QTY (WS-DENOM-IDX) < CC-CHANGE-COUNT (WS-CHG-IDX)
085100             MOVE CC-DENOM-VALUE (WS-CHG-IDX) TO WS-DENOM-VALUE-ED
085200             DISPLAY "VND1000 - INSUFFICIENT CHANGE ON HAND ERROR"
085300             DISPLAY "DENOMINATION IS " WS-DENOM-VALUE-ED
085400             DISPLAY "QUANTITY ON HAND IS " DN-DENOM-QTY (WS-DENOM-IDX)
085500             DISPLAY "QUANTITY NEEDED IS " CC-CHANGE-COUNT (WS-CHG-IDX)
085600             STOP RUN
085700         END-IF
085800         SUBTRACT CC-CHANGE-COUNT (WS-CHG-IDX)
085900             FROM DN-DENOM-QTY (WS-DENOM-IDX).
086000*
086100 840-MONEY-FIND-OR-ADD-DENOM.
086200     MOVE "N" TO WS-DENOM-FOUND-SWITCH.
086300     PERFORM 842-TEST-DENOM-SLOT
086400         VARYING WS-DENOM-IDX FROM 1 BY 1
086500         UNTIL WS-DENOM-IDX > VND-DENOM-COUNT
086600            OR WS-DENOM-ENTRY-FOUND.
086700     IF NOT WS-DENOM-ENTRY-FOUND
086800         PERFORM 844-INSERT-DENOM-SORTED.
086900*
087000 842-TEST-DENOM-SLOT.
087100     IF DN-DENOM-VALUE (WS-DENOM-IDX) = WS-ADD-DENOM-VALUE
087200         SET WS-DENOM-ENTRY-FOUND TO TRUE.
087300*
087400 844-INSERT-DENOM-SORTED.
087500     MOVE 1 TO WS-INSERT-POSITION.
087600     PERFORM 846-FIND-INSERT-POSITION-STEP
087700         VARYING WS-INSERT-POSITION FROM 1 BY 1
087800         UNTIL WS-INSERT-POSITION > VND-DENOM-COUNT
087900            OR DN-DENOM-VALUE (WS-INSERT-POSITION)
088000               < WS-ADD-DENOM-VALUE.
088100     ADD 1 TO VND-DENOM-COUNT.
088200     PERFORM 848-SHIFT-DENOM-DOWN
088300         VARYING WS-SHIFT-IDX FROM VND-DENOM-COUNT BY -1
088400         UNTIL WS-SHIFT-IDX NOT > WS-INSERT-POSITION.
088500     MOVE WS-ADD-DENOM-VALUE
088600         TO DN-DENOM-VALUE (WS-INSERT-POSITION).
088700     MOVE ZERO TO DN-DENOM-QTY (WS-INSERT-POSITION).
088800     MOVE WS-INSERT-POSITION TO WS-DENOM-IDX.
088900*
089000 846-FIND-INSERT-POSITION-STEP.
089100     CONTINUE.
089200*
089300 848-SHIFT-DENOM-DOWN.
089400     MOVE DN-DENOM-VALUE (WS-SHIFT-IDX - 1)
089500         TO DN-DENOM-VALUE (WS-SHIFT-IDX).
089600     MOVE DN-DENOM-QTY (WS-SHIFT-IDX - 1)
089700         TO DN-DENOM-QTY (WS-SHIFT-IDX).
089800*
089900******************************************************************
090000*    850-870 ARE THE STOCK ROUTINES.  850 IS USED ONLY BY THE
090100*    RUNTIME ADD-PRODUCT EVENT - THE CATALOGUE LOAD BUILDS ITS
090200*    OWN TABLE ENTRIES DIRECTLY IN 220/230 SINCE IT HAS A FULL
090300*    CATALOGUE RECORD TO WORK FROM, NOT JUST A PRODUCT ID AND A
090400*    QUANTITY.
090500******************************************************************
090600 850-STOCK-ADD-UNITS.
090700     MOVE WS-ADD-PRODUCT-ID TO WS-LOOKUP-PRODUCT-ID.
090800     PERFORM 230-FIND-OR-ADD-PRODUCT-SLOT.
090900     IF NOT WS-CATALOGUE-ENTRY-FOUND
091000         MOVE "WARNING" TO AL-ACTION
091100         MOVE WS-ADD-PRODUCT-ID TO WS-PRODID-ED
091200         STRING "PRODUCT " DELIMITED BY SIZE
091300                WS-PRODID-ED DELIMITED BY SIZE
091400                " ADDED TO STOCK BUT NOT IN CATALOGUE -"
091500                    DELIMITED BY SIZE
091600                " NO PRICE SET" DELIMITED BY SIZE
091700                INTO AL-DETAIL
091800         PERFORM 990-WRITE-AUDIT-LINE
091900         MOVE WS-ADD-PRODUCT-ID TO PC-PROD-ID (WS-PROD-IDX)
092000         SET PC-NOT-CATALOGUED (WS-PROD-IDX) TO TRUE
092100         MOVE ZERO TO PC-PRICE (WS-PROD-IDX)
092200         MOVE ZERO TO PC-UNITS-ON-HAND (WS-PROD-IDX).
092300     ADD WS-ADD-PRODUCT-QTY TO PC-UNITS-ON-HAND (WS-PROD-IDX).
092400*
092500 860-STOCK-PRICE-OF.
092600     SET VND-PRICE-NOT-FOUND TO TRUE.
092700     MOVE WS-SELECTED-PRODUCT TO WS-LOOKUP-PRODUCT-ID.
092800     MOVE "N" TO WS-CATALOGUE-FOUND-SWITCH.
092900     PERFORM 232-FIND-PRODUCT-SLOT
093000         VARYING WS-PROD-IDX FROM 1 BY 1
093100         UNTIL WS-PROD-IDX > VND-PRODUCT-COUNT
093200            OR WS-CATALOGUE-ENTRY-FOUND.
093300     IF WS-CATALOGUE-ENTRY-FOUND AND PC-CATALOGUED (WS-PROD-IDX)
093400         MOVE PC-PRICE (WS-PROD-IDX) TO WS-CURRENT-PRICE
093500         SET VND-PRICE-FOUND TO TRUE
093600     ELSE
093700         MOVE WS-SELECTED-PRODUCT TO WS-PRODID-ED
093800         DISPLAY "VND1000 - NO PRICE FOUND FOR PRODUCT ERROR"
093900         DISPLAY "PRODUCT ID IS " WS-PRODID-ED
094000         STOP RUN
094100     END-IF.
094200*
094300 870-STOCK-GET-PRODUCT.
094400     MOVE WS-SELECTED-PRODUCT TO WS-LOOKUP-PRODUCT-ID.
094500     MOVE "N" TO WS-CATALOGUE-FOUND-SWITCH.
094600     PERFORM 232-FIND-PRODUCT-SLOT
094700         VARYING WS-PROD-IDX FROM 1 BY 1
094800         UNTIL WS-PROD-IDX > VND-PRODUCT-COUNT
094900            OR WS-CATALOGUE-ENTRY-FOUND.
095000     IF WS-CATALOGUE-ENTRY-FOUND
095100         SUBTRACT 1 FROM PC-UNITS-ON-HAND (WS-PROD-IDX).
095200*
095300******************************************************************
095400*    900-912 BUILD THE COMMA-SEPARATED CHANGE BREAKDOWN TEXT FOR
095500*    THE SEND-CASH AUDIT LINE.  900/902 TRIM THE LEADING BLANKS
095600*    STRING LEAVES BEHIND WHEN A ZERO-SUPPRESSED NUMBER IS MOVED
095700*    INTO A COMMA-LIST - STRING DELIMITED BY SPACE CANNOT DO THIS
095800*    WHEN THE FIELD ITSELF STARTS WITH SPACES.
095900******************************************************************
096000 900-EDIT-NUMBER-FOR-TEXT.
096100     MOVE WS-EDIT-NUMBER-IN TO WS-EDIT-NUMBER-ED.
096200     MOVE WS-EDIT-NUMBER-ED TO WS-EDIT-NUMBER-OUT.
096300     MOVE 1 TO WS-EDIT-SCAN-POS.
096400     PERFORM 902-SCAN-PAST-LEADING-SPACE
096500         UNTIL WS-EDIT-SCAN-POS > 5
096600            OR WS-EDIT-NUMBER-OUT (WS-EDIT-SCAN-POS:1)
096700               NOT = SPACE.
096800*
096900 902-SCAN-PAST-LEADING-SPACE.
097000     ADD 1 TO WS-EDIT-SCAN-POS.
097100*
097200 910-BUILD-CHANGE-BREAKDOWN-TEXT.
097300     MOVE SPACES TO AL-DETAIL.
097400     MOVE 1 TO WS-DETAIL-POINTER.
097500     MOVE "N" TO WS-BREAKDOWN-ANY-SWITCH.
097600     PERFORM 912-ADD-BREAKDOWN-ENTRY
097700         VARYING WS-CHG-IDX FROM 1 BY 1
097800         UNTIL WS-CHG-IDX > CC-ENTRY-COUNT.
097900*
098000 912-ADD-BREAKDOWN-ENTRY.
098100     IF CC-CHANGE-COUNT (WS-CHG-IDX) > 0
098200         IF WS-BREAKDOWN-ANY
098300             STRING ", " DELIMITED BY SIZE
098400                 INTO AL-DETAIL
098500                 WITH POINTER WS-DETAIL-POINTER
098600         END-IF
098700         MOVE CC-CHANGE-COUNT (WS-CHG-IDX) TO WS-EDIT-NUMBER-IN
098800         PERFORM 900-EDIT-NUMBER-FOR-TEXT
098900         MOVE WS-EDIT-NUMBER-OUT (WS-EDIT-SCAN-POS:)
099000             TO WS-COUNT-TEXT
099100         MOVE CC-DENOM-VALUE (WS-CHG-IDX) TO WS-EDIT-NUMBER-IN
099200         PERFORM 900-EDIT-NUMBER-FOR-TEXT
099300         MOVE WS-EDIT-NUMBER-OUT (WS-EDIT-SCAN-POS:)
099400             TO WS-VALUE-TEXT
099500         STRING "X"            DELIMITED BY SIZE
099600                WS-COUNT-TEXT   DELIMITED BY SPACE
099700                " @ "          DELIMITED BY SIZE
099800                WS-VALUE-TEXT   DELIMITED BY SPACE
099900                "P"            DELIMITED BY SIZE
100000                INTO AL-DETAIL
100100                WITH POINTER WS-DETAIL-POINTER
100200         SET WS-BREAKDOWN-ANY TO TRUE
100300     END-IF.
100400*
100500******************************************************************
100600*    950-990 CLOSE OUT THE RUN - TOTALS BLOCK, WHAT IS LEFT IN
100700*    THE CASH BOX, WHAT IS LEFT ON THE SHELF, THEN CLOSE FILES.
100800******************************************************************
100900 950-FINISH-RUN.
101000     PERFORM 960-WRITE-SUMMARY-BLOCK.
101100     PERFORM 970-WRITE-FINAL-INVENTORY.
101200     PERFORM 980-WRITE-FINAL-STOCK.
101300     CLOSE CATALOGUE-FILE.
101400     CLOSE CASHLOAD-FILE.
101500     CLOSE EVENTS-FILE.
101600     CLOSE AUDITRPT-FILE.
101700*
101800 960-WRITE-SUMMARY-BLOCK.
101900     MOVE VND-TOTAL-CHARGED-POUNDS TO EA-CHARGED-POUNDS.
102000     MOVE VND-TOTAL-CHANGE-POUNDS  TO EA-CHANGE-POUNDS.
102100     MOVE "SUMMARY" TO AL-ACTION.
102200     MOVE VND-PRODUCTS-DISPATCHED TO WS-COUNT7-ED.
102300     STRING "PRODUCTS DISPATCHED " DELIMITED BY SIZE
102400            WS-COUNT7-ED DELIMITED BY SIZE
102500            INTO AL-DETAIL.
102600     PERFORM 990-WRITE-AUDIT-LINE.
102700     MOVE "SUMMARY" TO AL-ACTION.
102800     MOVE VND-TOTAL-CHARGED-PENCE TO WS-COUNT7-ED.
102900     STRING "TOTAL CHARGED " DELIMITED BY SIZE
103000            WS-COUNT7-ED DELIMITED BY SIZE
103100            "P (" DELIMITED BY SIZE
103200            EA-CHARGED-POUNDS DELIMITED BY SIZE
103300            ")" DELIMITED BY SIZE
103400            INTO AL-DETAIL.
103500     PERFORM 990-WRITE-AUDIT-LINE.
103600     MOVE "SUMMARY" TO AL-ACTION.
103700     MOVE VND-TOTAL-CHANGE-PENCE TO WS-COUNT7-ED.
103800     STRING "TOTAL CHANGE RETURNED " DELIMITED BY SIZE
103900            WS-COUNT7-ED DELIMITED BY SIZE
104000            "P (" DELIMITED BY SIZE
104100            EA-CHANGE-POUNDS DELIMITED BY SIZE
104200            ")" DELIMITED BY SIZE
104300            INTO AL-DETAIL.
104400     PERFORM 990-WRITE-AUDIT-LINE.
104500     MOVE "SUMMARY" TO AL-ACTION.
104600     MOVE VND-EVENTS-REJECTED TO WS-COUNT7-ED.
104700     STRING "EVENTS REJECTED " DELIMITED BY SIZE
104800            WS-COUNT7-ED DELIMITED BY SIZE
104900            INTO AL-DETAIL.
105000     PERFORM 990-WRITE-AUDIT-LINE.
105100*
105200 970-WRITE-FINAL-INVENTORY.
105300     PERFORM 972-WRITE-ONE-INVENTORY-LINE
105400         VARYING WS-DENOM-IDX FROM 1 BY 1
105500         UNTIL WS-DENOM-IDX > VND-DENOM-COUNT.
105600*
105700 972-WRITE-ONE-INVENTORY-LINE.
105800     IF DN-DENOM-QTY (WS-DENOM-IDX) > 0
105900         MOVE "INVENTORY" TO AL-ACTION
106000         MOVE DN-DENOM-VALUE (WS-DENOM-IDX) TO WS-DENOM-VALUE-ED
106100         MOVE DN-DENOM-QTY (WS-DENOM-IDX)   TO WS-COUNT7-ED
106200         STRING "DENOMINATION " DELIMITED BY SIZE
106300                WS-DENOM-VALUE-ED DELIMITED BY SIZE
106400                "P ON HAND " DELIMITED BY SIZE
106500                WS-COUNT7-ED DELIMITED BY SIZE
106600                INTO AL-DETAIL
106700         PERFORM 990-WRITE-AUDIT-LINE
106800     END-IF.
106900*
107000 980-WRITE-FINAL-STOCK.
107100     PERFORM 982-WRITE-ONE-STOCK-LINE
107200         VARYING WS-PROD-IDX FROM 1 BY 1
107300         UNTIL WS-PROD-IDX > VND-PRODUCT-COUNT.
107400*
107500 982-WRITE-ONE-STOCK-LINE.
107600     IF PC-UNITS-ON-HAND (WS-PROD-IDX) > 0
107700         MOVE "STOCK" TO AL-ACTION
107800         MOVE PC-PROD-ID (WS-PROD-IDX) TO WS-PRODID-ED
107900         MOVE PC-UNITS-ON-HAND (WS-PROD-IDX) TO WS-COUNT7-ED
108000         STRING "PRODUCT " DELIMITED BY SIZE
108100                WS-PRODID-ED DELIMITED BY SIZE
108200                " (" DELIMITED BY SIZE
108300                PC-NAME (WS-PROD-IDX) DELIMITED BY SIZE
108400                ") UNITS ON HAND " DELIMITED BY SIZE
108500                WS-COUNT7-ED DELIMITED BY SIZE
108600                INTO AL-DETAIL
108700         PERFORM 990-WRITE-AUDIT-LINE
108800     END-IF.
108900*
109000 990-WRITE-AUDIT-LINE.
109100     MOVE AL-ACTION TO AUD-ACTION.
109200     MOVE AL-DETAIL TO AUD-DETAIL.
109300     WRITE AUDIT-RECORD-AREA.
109400     IF NOT AUDITRPT-SUCCESSFUL
109500         DISPLAY "VND1000 - AUDITRPT WRITE ERROR"
109600         DISPLAY "FILE STATUS CODE IS " AUDITRPT-FILE-STATUS.
