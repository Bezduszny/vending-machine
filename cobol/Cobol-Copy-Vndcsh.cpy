000100******************************************************************
000200*                                                                *
000300*    VNDCSH - MONETARY INVENTORY AND CHANGE-MAKER WORKING AREAS  *
000400*                                                                *
000500*    VND-DENOM-TABLE HOLDS THE MACHINE'S CASH BOX, ONE ENTRY     *
000600*    PER DENOMINATION ON HAND, KEPT IN DESCENDING VALUE ORDER    *
000700*    BY 840-MONEY-INSERT-SORTED.  VND-CHANGE-CONFIG IS THE SAME  *
000800*    SHAPE, REUSED TO HOLD ONE CANDIDATE (OR THE WINNING) CHANGE *
000900*    BREAKDOWN BUILT BY THE BACKTRACKING SEARCH.  THE SEARCH'S   *
001000*    OWN WORK STACK FOLLOWS - COBOL HAS NO RECURSIVE PERFORM ON  *
001100*    THIS COMPILER SO THE DESCEND/BACKTRACK LOGIC CARRIES ITS    *
001200*    OWN LEVEL MARKERS RATHER THAN RELYING ON THE CALL STACK.    *
001300*                                                                *
001400*    1989-02-14  RBT   ORIGINAL COPY MEMBER, FOR VND1000.        *
001500*    1991-11-05  RBT   ADDED BACKTRACK STACK, REQUEST 91-1187 -  *
001600*                      PRIOR GREEDY ROUTINE SHORTED CUSTOMERS    *
001700*                      ON THE 50P/20P CASE.                      *
001800*    1999-03-09  DJS   Y2K SCRUB - NO DATE FIELDS IN THIS COPY,  *
001900*                      NO CHANGE REQUIRED, LOGGED PER STD 2000.  *
002000*                                                                *
002100******************************************************************
002200*
002300 01  VND-DENOM-TABLE.
002400     05  VND-DENOM-COUNT             PIC 9(02)       COMP.
002500     05  VND-DENOM-ENTRY  OCCURS 11 TIMES.
002700         10  DN-DENOM-VALUE          PIC 9(05).
002800         10  DN-DENOM-QTY            PIC 9(05)       COMP.
002900         10  FILLER                  PIC X(03).
003000*
003100 01  VND-CHANGE-CONFIG.
003200     05  CC-ENTRY-COUNT              PIC 9(02)       COMP.
003300     05  CC-OWED-REMAINDER           PIC S9(07).
003400     05  VND-CHANGE-ENTRY  OCCURS 11 TIMES.
003600         10  CC-DENOM-VALUE          PIC 9(05).
003700         10  CC-CHANGE-COUNT         PIC 9(05)       COMP.
003800         10  FILLER                  PIC X(03).
003900*
004000 01  VND-BACKTRACK-STACK.
004100     05  VND-BT-LEVEL                PIC 9(02)       COMP.
004200     05  VND-BEST-SHORTFALL          PIC S9(07).
004300     05  VND-EXACT-FOUND-SWITCH      PIC X(01).
004400         88  VND-EXACT-FOUND                 VALUE "Y".
004500     05  VND-BT-ENTRY  OCCURS 12 TIMES.
004700         10  BT-TRY-COUNT            PIC S9(05)      COMP.
004800         10  BT-REMAINING            PIC S9(07).
004900     05  FILLER                      PIC X(05).
005000*
005100 01  VND-BEST-CONFIG.
005200     05  VND-BEST-ENTRY  OCCURS 11 TIMES.
005400         10  BC-CHANGE-COUNT         PIC 9(05)       COMP.
005500     05  FILLER                      PIC X(05).
005600*
