000100******************************************************************
000200*                                                                *
000300*    VNDCAT - PRODUCT CATALOGUE / STOCK WORKING TABLE            *
000400*                                                                *
000500*    ONE ENTRY PER PRODUCT ID SEEN EITHER ON THE CATALOGUE       *
000600*    FILE AT LOAD TIME OR ON AN ADD-PRODUCT EVENT AT RUN TIME.   *
000700*    PRICE IS ONLY MEANINGFUL WHEN THE ENTRY IS CATALOGUED -     *
000800*    SEE PC-CATALOGUED-SWITCH.  TABLE IS SEARCHED LINEARLY, IT   *
000900*    IS NEVER MORE THAN 100 ENTRIES LONG SO THIS IS CHEAP.       *
001000*                                                                *
001100*    1989-02-14  RBT   ORIGINAL COPY MEMBER, FOR VND1000.        *
001200*    1994-07-21  CJM   WIDENED PC-NAME TO MATCH CATALOGUE FILE   *
001300*                      REDESIGN (REQUEST 94-0441).               *
001400*    1999-03-09  DJS   Y2K SCRUB - NO DATE FIELDS IN THIS COPY,  *
001500*                      NO CHANGE REQUIRED, LOGGED PER STD 2000.  *
001600*                                                                *
001700******************************************************************
001800*
001900 01  VND-PRODUCT-TABLE.
002000     05  VND-PRODUCT-COUNT           PIC 9(03)       COMP.
002100     05  VND-PRODUCT-ENTRY  OCCURS 100 TIMES.
002300         10  PC-PROD-ID              PIC 9(04).
002400         10  PC-NAME                 PIC X(20).
002500         10  PC-PRICE                PIC 9(05).
002600         10  PC-UNITS-ON-HAND        PIC S9(04)      COMP.
002700         10  PC-CATALOGUED-SWITCH    PIC X(01).
002800             88  PC-CATALOGUED               VALUE "Y".
002900             88  PC-NOT-CATALOGUED           VALUE "N".
003000         10  FILLER                  PIC X(05).
003100*
